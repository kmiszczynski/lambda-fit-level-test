000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID. FITBATCH.
000300       AUTHOR. J R TAVARES.
000400       INSTALLATION. CPD-SISTEMAS.
000500       DATE-WRITTEN. 15/04/1991.
000600       DATE-COMPILED.
000700       SECURITY. CONFIDENCIAL - USO INTERNO.
000800      *=================================================================
000900      * PROGRAMA    : FITBATCH
001000      * PROGRAMADOR : J R TAVARES
001100      * ANALISTA    : M A SOUZA
001200      * CONSULTORIA : CPD-SISTEMAS
001300      * DATA........: 15/04/1991
001400      *-----------------------------------------------------------------
001500      * OBJETIVO....: LOTE DE AVALIACAO DE TESTE FISICO. LE AS
001600      *               SUBMISSOES DE TESTE (SQUATS, FLEXOES, ANJOS DE
001700      *               NEVE, PRANCHA E POLICHINELOS), VALIDA CADA
001800      *               REGISTRO ATRAVES DO MODULO FITVALID, CLASSIFICA
001900      *               OS NIVEIS POR CATEGORIA E O NIVEL GLOBAL ATRAVES
002000      *               DO MODULO FITLEVEL, GRAVA RESULTADOS ACEITOS E
002100      *               REJEITADOS E EMITE O RESUMO DE FIM DE LOTE.
002200      *-----------------------------------------------------------------
002300      * ARQUIVOS:               I/O:                 INCLUDE/BOOK:
002400      * SUBMITE                 INPUT
002500      * RESULT                  OUTPUT
002600      * REJEITA                 OUTPUT
002700      *-----------------------------------------------------------------
002800      * MODULOS.....: FITVALID, FITLEVEL
002900      *=================================================================
003000      *-----------------------------------------------------------------
003100      *                     ALTERACOES DO PROGRAMA
003200      *-----------------------------------------------------------------
003300      * ALTERACOES...:
003400      * 15/04/1991 JRT CHAMADO 1147 - PROGRAMA ORIGINAL. LEITURA DE
003500      *                SUBMISSOES, GRAVACAO DE RESULTADOS E REJEITADAS.
003600      * 02/05/1991 JRT CHAMADO 1158 - AJUSTE DO CORTE DE PRANCHA
003700      *                (NUCLEO) PARA 75 SEGUNDOS CONF. TABELA DE NIVEIS.
003800      * 19/02/1992 MAS CHAMADO 1389 - INCLUSAO DO NIVEL GLOBAL CALCULADO
003900      *                PELA MEDIA DE PONTOS, COM ARREDONDAMENTO.
004000      * 08/07/1993 RPL CHAMADO 1612 - INCLUSAO DO CAP CORRETIVO: SE
004100      *                HOUVER BEGINNER E ADVANCED ENTRE AS CATEGORIAS,
004200      *                O NIVEL GLOBAL PASSA A SER FORCADO PARA
004300      *                INTERMEDIATE.
004400      * 30/11/1994 JRT CHAMADO 1790 - PADRONIZACAO DAS MENSAGENS DE
004500      *                REJEICAO CONFORME MANUAL DE CAMPOS DO LOTE.
004600      * 12/03/1996 MAS CHAMADO 2041 - INCLUSAO DO RESUMO DE FIM DE LOTE
004700      *                COM CONTADORES POR NIVEL GLOBAL ACEITO.
004800      * 21/09/1998 CBF CHAMADO 2390 - ADEQUACAO ANO 2000. REVISAO DOS
004900      *                CAMPOS DE DATA/HORA DO CARIMBO DE PROCESSAMENTO.
005000      * 14/01/1999 CBF CHAMADO 2411 - TESTES COMPLEMENTARES DO AJUSTE
005100      *                DE ANO 2000. SEM IMPACTO NOS LAYOUTS DE ARQUIVO.
005200      * 05/06/2001 RPL CHAMADO 2733 - NORMALIZACAO DO TIPO DE FLEXAO
005300      *                PARA MAIUSCULAS ANTES DA GRAVACAO DO RESULTADO.
005400      * 19/08/2003 MAS CHAMADO 3022 - VALIDACAO DO REGISTRO PASSOU A
005500      *                SER FEITA PELO MODULO FITVALID (CALL EXTERNO).
005600      * 02/10/2005 JRT CHAMADO 3295 - CLASSIFICACAO DE NIVEIS PASSOU A
005700      *                SER FEITA PELO MODULO FITLEVEL (CALL EXTERNO).
005800      * 14/11/2005 MAS CHAMADO 3301 - CORRECAO DA DATA-WRITTEN (ESTAVA
005900      *                NO FORMATO AMERICANO) E REVISAO DOS STATUS DE
006000      *                ARQUIVO E DO FLAG WRK-V-VALIDO PARA CONDITION-NAME.
006100      * 22/11/2005 MAS CHAMADO 3308 - CORRECAO DOS PIC DOS CAMPOS
006200      *                EDITADOS DO RESUMO (WRK-LIDOS-ED E DEMAIS), QUE
006300      *                FICARAM INVALIDOS (9 APOS Z/PONTO) QUANDO O
006400      *                SPECIAL-NAMES COM DECIMAL-POINT COMMA FOI RETIRADO.
006500      * 30/11/2005 JRT CHAMADO 3315 - REVISAO DE PADRAO: AS AREAS DE
006600      *                TRABALHO QUE ESTAVAM COM PREFIXO WS-/WSV-/WSC-
006700      *                (FORA DO PADRAO WRK- DESTA CASA) FORAM RENOMEADAS
006800      *                PARA WRK-/WRK-V-/WRK-C-. OS PARAGRAFOS DO
006900      *                PROCESSAMENTO FORAM RECONVERTIDOS PARA SECTION,
007000      *                COM PERFORM SEM THRU, CONFORME PADRAO DOS DEMAIS
007100      *                PROGRAMAS DO CPD (VIDE ATI3, RELATORIOV5).
007200      *=================================================================
007300
007400      *=================================================================
007500       ENVIRONMENT                               DIVISION.
007600      *=================================================================
007700
007800      *-----------------------------------------------------------------
007900       INPUT-OUTPUT                              SECTION.
008000      *-----------------------------------------------------------------
008100       FILE-CONTROL.
008200           SELECT SUBMITE                ASSIGN TO DDSUBMIT
008300               ORGANIZATION IS LINE SEQUENTIAL
008400               FILE STATUS  IS FS-SUBMITE.
008500
008600           SELECT RESULT                 ASSIGN TO DDRESULT
008700               ORGANIZATION IS LINE SEQUENTIAL
008800               FILE STATUS  IS FS-RESULT.
008900
009000           SELECT REJEITA                ASSIGN TO DDREJEIT
009100               ORGANIZATION IS LINE SEQUENTIAL
009200               FILE STATUS  IS FS-REJEITA.
009300
009400      *=================================================================
009500       DATA                                      DIVISION.
009600      *=================================================================
009700
009800      *-----------------------------------------------------------------
009900       FILE                                      SECTION.
010000      *-----------------------------------------------------------------
010100      *----------------------------------------------------------------*
010200      *     INPUT  - SUBMISSAO DE TESTE FISICO (SUBMITE)
010300      *                               LRECL = 048
010400      *----------------------------------------------------------------*
010500       FD  SUBMITE.
010600       01  REG-SUBMISSAO.
010700           05 SUB-ID-USUARIO            PIC X(20).
010800           05 SUB-TIPO-FLEXAO           PIC X(08).
010900           05 SUB-FLEXOES-MAX           PIC 9(04).
011000           05 SUB-AGACHAM-MAX           PIC 9(04).
011100           05 SUB-ANJOS-NEVE-MAX        PIC 9(04).
011200           05 SUB-PRANCHA-SEG-MAX       PIC 9(04).
011300           05 SUB-ESCALADAS-MAX         PIC 9(04).
011400
011500      *----------------------------------------------------------------*
011600      *     OUTPUT -  RESULTADO ACEITO DO TESTE (RESULT)
011700      *                               LRECL = 157
011800      *----------------------------------------------------------------*
011900       FD  RESULT.
012000       01  REG-RESULTADO.
012100           05 RES-TEST-ID               PIC X(12).
012200           05 RES-ID-USUARIO            PIC X(20).
012300           05 RES-TIPO-FLEXAO           PIC X(08).
012400           05 RES-FLEXOES-MAX           PIC 9(04).
012500           05 RES-AGACHAM-MAX           PIC 9(04).
012600           05 RES-ANJOS-NEVE-MAX        PIC 9(04).
012700           05 RES-PRANCHA-SEG-MAX       PIC 9(04).
012800           05 RES-ESCALADAS-MAX         PIC 9(04).
012900           05 RES-NIVEL-PERNAS          PIC X(12).
013000           05 RES-NIVEL-EMPURRE         PIC X(12).
013100           05 RES-NIVEL-TRACAO          PIC X(12).
013200           05 RES-NIVEL-NUCLEO          PIC X(12).
013300           05 RES-NIVEL-CONDIC          PIC X(12).
013400           05 RES-NIVEL-GLOBAL          PIC X(12).
013500           05 RES-MEDIA-PONTOS          PIC 9V99.
013600           05 RES-CRIADO-EM             PIC X(19).
013700           05 FILLER                    PIC X(03).
013800
013900      *----------------------------------------------------------------*
014000      *     OUTPUT -  REGISTRO REJEITADO (REJEITA)
014100      *                               LRECL = 080
014200      *----------------------------------------------------------------*
014300       FD  REJEITA.
014400       01  REG-REJEITADO.
014500           05 REJ-ID-USUARIO            PIC X(20).
014600           05 REJ-MSG-ERRO              PIC X(60).
014700
014800      *-----------------------------------------------------------------
014900       WORKING-STORAGE                           SECTION.
015000      *-----------------------------------------------------------------
015100
015200      *-----------------------------------------------------------------
015300       01  FILLER                       PIC X(050)         VALUE
015400           "***** INICIO DA WORKING FITBATCH *****".
015500      *-----------------------------------------------------------------
015600
015700      *-----------------------------------------------------------------
015800       01  FILLER                       PIC X(050)         VALUE
015900           "***** FILE STATUS DOS ARQUIVOS *****".
016000      *-----------------------------------------------------------------
016100       77  FS-SUBMITE                   PIC X(02)          VALUE "00".
016200           88 FS-SUBMITE-OK                                VALUE "00".
016300           88 FS-SUBMITE-EOF                               VALUE "10".
016400       77  FS-RESULT                    PIC X(02)          VALUE "00".
016500       77  FS-REJEITA                   PIC X(02)          VALUE "00".
016600
016700      *-----------------------------------------------------------------
016800       01  FILLER                       PIC X(050)         VALUE
016900           "***** AREA DE ACUMULADORES *****".
017000      *-----------------------------------------------------------------
017100       01  ACU-LIDOS                    PIC 9(06) COMP-3   VALUE ZEROS.
017200       01  ACU-ACEITOS                  PIC 9(06) COMP-3   VALUE ZEROS.
017300       01  ACU-REJEITADOS               PIC 9(06) COMP-3   VALUE ZEROS.
017400       01  ACU-GLOBAL-BEGINNER          PIC 9(06) COMP-3   VALUE ZEROS.
017500       01  ACU-GLOBAL-INTERMED          PIC 9(06) COMP-3   VALUE ZEROS.
017600       01  ACU-GLOBAL-ADVANCED          PIC 9(06) COMP-3   VALUE ZEROS.
017700
017800      *-----------------------------------------------------------------
017900       01  FILLER                       PIC X(050)         VALUE
018000           "***** CONTADOR DE SEQUENCIA DO TEST-ID *****".
018100      *-----------------------------------------------------------------
018200       01  WRK-SEQ-TESTE                 PIC 9(09) COMP     VALUE ZEROS.
018300       01  WRK-TEST-ID-GRUPO.
018400           05 WRK-TEST-ID-PREFIXO        PIC X(03) VALUE "TST".
018500           05 WRK-TEST-ID-NUMERO         PIC 9(09).
018600
018700      *-----------------------------------------------------------------
018800       01  FILLER                       PIC X(050)         VALUE
018900           "***** AREA DE DATA E HORA DO CARIMBO *****".
019000      *-----------------------------------------------------------------
019100       01  WRK-DATA-SISTEMA.
019200           05 WRK-DATA-ANO               PIC 9(04).
019300           05 WRK-DATA-MES               PIC 9(02).
019400           05 WRK-DATA-DIA               PIC 9(02).
019500
019600       01  WRK-HORA-SISTEMA.
019700           05 WRK-HORA-HH                PIC 9(02).
019800           05 WRK-HORA-MM                PIC 9(02).
019900           05 WRK-HORA-SS                PIC 9(02).
020000           05 WRK-HORA-CENT              PIC 9(02).
020100
020200       01  WRK-CARIMBO-GRUPO REDEFINES WRK-TEST-ID-GRUPO.
020300           05 FILLER                    PIC X(12).
020400
020500      *-----------------------------------------------------------------
020600       01  FILLER                       PIC X(050)         VALUE
020700           "***** AREA DE PASSAGEM PARA O FITVALID *****".
020800      *-----------------------------------------------------------------
020900       01  WRK-AREA-VALIDACAO.
021000           05 WRK-V-ID-USUARIO            PIC X(20).
021100           05 WRK-V-TIPO-FLEXAO           PIC X(08).
021200           05 WRK-V-FLEXOES-MAX           PIC 9(04).
021300           05 WRK-V-AGACHAM-MAX           PIC 9(04).
021400           05 WRK-V-ANJOS-NEVE-MAX        PIC 9(04).
021500           05 WRK-V-PRANCHA-SEG-MAX       PIC 9(04).
021600           05 WRK-V-ESCALADAS-MAX         PIC 9(04).
021700           05 WRK-V-VALIDO                PIC X(01).
021800               88 WRK-V-REGISTRO-VALIDO                      VALUE "S".
021900               88 WRK-V-REGISTRO-INVALIDO                    VALUE "N".
022000           05 WRK-V-TIPO-FLEXAO-NORM      PIC X(08).
022100           05 WRK-V-MSG-ERRO              PIC X(60).
022200
022300       01  WRK-AREA-VALIDACAO-R REDEFINES WRK-AREA-VALIDACAO.
022400           05 FILLER                    PIC X(117).
022500
022600      *-----------------------------------------------------------------
022700       01  FILLER                       PIC X(050)         VALUE
022800           "***** AREA DE PASSAGEM PARA O FITLEVEL *****".
022900      *-----------------------------------------------------------------
023000       01  WRK-AREA-CLASSIFICACAO.
023100           05 WRK-C-TIPO-FLEXAO           PIC X(08).
023200           05 WRK-C-FLEXOES-MAX           PIC 9(04).
023300           05 WRK-C-AGACHAM-MAX           PIC 9(04).
023400           05 WRK-C-ANJOS-NEVE-MAX        PIC 9(04).
023500           05 WRK-C-PRANCHA-SEG-MAX       PIC 9(04).
023600           05 WRK-C-ESCALADAS-MAX         PIC 9(04).
023700           05 WRK-C-NIVEL-PERNAS          PIC X(12).
023800           05 WRK-C-NIVEL-EMPURRE         PIC X(12).
023900           05 WRK-C-NIVEL-TRACAO          PIC X(12).
024000           05 WRK-C-NIVEL-NUCLEO          PIC X(12).
024100           05 WRK-C-NIVEL-CONDIC          PIC X(12).
024200           05 WRK-C-NIVEL-GLOBAL          PIC X(12).
024300           05 WRK-C-MEDIA-PONTOS          PIC 9V99.
024400
024500       01  WRK-AREA-CLASSIF-R REDEFINES WRK-AREA-CLASSIFICACAO.
024600           05 FILLER                    PIC X(103).
024700
024800      *-----------------------------------------------------------------
024900       01  FILLER                       PIC X(050)         VALUE
025000           "***** AREA DE MASCARA DO RESUMO *****".
025100      *-----------------------------------------------------------------
025200       01  WRK-LIDOS-ED                  PIC ZZZZZ9.
025300       01  WRK-ACEITOS-ED                PIC ZZZZZ9.
025400       01  WRK-REJEITADOS-ED             PIC ZZZZZ9.
025500       01  WRK-BEGINNER-ED               PIC ZZZZZ9.
025600       01  WRK-INTERMED-ED               PIC ZZZZZ9.
025700       01  WRK-ADVANCED-ED               PIC ZZZZZ9.
025800
025900      *-----------------------------------------------------------------
026000       01  FILLER                       PIC X(050)         VALUE
026100           "***** VARIAVEIS DE ERRO *****".
026200      *-----------------------------------------------------------------
026300       01  WRK-MSG-ERRO                 PIC X(030)         VALUE SPACES.
026400       01  WRK-STATUS-ARQ               PIC X(002)         VALUE ZEROS.
026500       01  WRK-ARQUIVO                  PIC X(008)         VALUE SPACES.
026600
026700       01  FILLER                       PIC X(050)         VALUE
026800           "***** AREA DE MENSAGENS DE ERRO *****".
026900       01  WRK-MSG-ERROS.
027000           05  WRK-DESCRICAO-ERRO       PIC X(030)         VALUE SPACES.
027100           05  WRK-PRG-ERRO             PIC X(009)         VALUE
027200               "FITBATCH".
027300           05  WRK-AREA-ERRO            PIC X(030)         VALUE SPACES.
027400
027500       01  WRK-LINHA                    PIC X(060)         VALUE
027600           ALL "-".
027700      *-----------------------------------------------------------------
027800       01  FILLER                       PIC X(050)         VALUE
027900           "***** FIM DA WORKING FITBATCH *****".
028000      *-----------------------------------------------------------------
028100
028200      *=================================================================
028300       PROCEDURE                                 DIVISION.
028400      *=================================================================
028500
028600       0000-PRINCIPAL.
028700
028800           PERFORM 0100-INICIALIZAR.
028900
029000           PERFORM 0200-PROCESSAR
029100               UNTIL FS-SUBMITE-EOF.
029200
029300           PERFORM 0210-ESTATISTICA.
029400
029500           PERFORM 0300-FINALIZAR.
029600
029700       0000-FIM.
029800
029900      *-----------------------------------------------------------------
030000       0100-INICIALIZAR                  SECTION.
030100      *-----------------------------------------------------------------
030200
030300           OPEN INPUT  SUBMITE
030400                OUTPUT RESULT
030500                OUTPUT REJEITA.
030600
030700           IF NOT FS-SUBMITE-OK
030800               MOVE "ERRO NA ABERTURA DO SUBMITE" TO WRK-MSG-ERRO
030900               MOVE FS-SUBMITE                    TO WRK-STATUS-ARQ
031000               MOVE "SUBMITE"                     TO WRK-ARQUIVO
031100               PERFORM 9999-TRATA-ERRO
031200           END-IF.
031300
031400           IF FS-RESULT NOT = "00"
031500               MOVE "ERRO NA ABERTURA DO RESULT"  TO WRK-MSG-ERRO
031600               MOVE FS-RESULT                     TO WRK-STATUS-ARQ
031700               MOVE "RESULT"                      TO WRK-ARQUIVO
031800               PERFORM 9999-TRATA-ERRO
031900           END-IF.
032000
032100           IF FS-REJEITA NOT = "00"
032200               MOVE "ERRO NA ABERTURA DO REJEITA" TO WRK-MSG-ERRO
032300               MOVE FS-REJEITA                    TO WRK-STATUS-ARQ
032400               MOVE "REJEITA"                     TO WRK-ARQUIVO
032500               PERFORM 9999-TRATA-ERRO
032600           END-IF.
032700
032800           PERFORM 0110-LER-REGISTRO.
032900
033000       0100-INICIALIZAR-FIM.         EXIT.
033100
033200      *-----------------------------------------------------------------
033300       0110-LER-REGISTRO                 SECTION.
033400      *-----------------------------------------------------------------
033500
033600           READ SUBMITE.
033700
033800           IF FS-SUBMITE-OK OR FS-SUBMITE-EOF
033900               CONTINUE
034000           ELSE
034100               MOVE "ERRO NA LEITURA DO SUBMITE"  TO WRK-MSG-ERRO
034200               MOVE FS-SUBMITE                    TO WRK-STATUS-ARQ
034300               MOVE "SUBMITE"                     TO WRK-ARQUIVO
034400               GO TO 9999-TRATA-ERRO
034500           END-IF.
034600
034700       0110-LER-REGISTRO-FIM.        EXIT.
034800
034900      *-----------------------------------------------------------------
035000       0200-PROCESSAR                    SECTION.
035100      *-----------------------------------------------------------------
035200
035300           ADD 1 TO ACU-LIDOS.
035400
035500           PERFORM 0220-MONTAR-AREA-VALID.
035600
035700           CALL "FITVALID" USING WRK-AREA-VALIDACAO.
035800
035900           IF WRK-V-REGISTRO-VALIDO
036000               PERFORM 0230-CLASSIFICAR
036100               PERFORM 0240-GRAVAR-RESULT
036200               ADD 1 TO ACU-ACEITOS
036300               PERFORM 0250-SOMAR-GLOBAL
036400           ELSE
036500               PERFORM 0260-GRAVAR-REJEITA
036600               ADD 1 TO ACU-REJEITADOS
036700           END-IF.
036800
036900           PERFORM 0110-LER-REGISTRO.
037000
037100       0200-PROCESSAR-FIM.           EXIT.
037200
037300      *-----------------------------------------------------------------
037400       0220-MONTAR-AREA-VALID            SECTION.
037500      *-----------------------------------------------------------------
037600
037700           MOVE SUB-ID-USUARIO          TO WRK-V-ID-USUARIO.
037800           MOVE SUB-TIPO-FLEXAO         TO WRK-V-TIPO-FLEXAO.
037900           MOVE SUB-FLEXOES-MAX         TO WRK-V-FLEXOES-MAX.
038000           MOVE SUB-AGACHAM-MAX         TO WRK-V-AGACHAM-MAX.
038100           MOVE SUB-ANJOS-NEVE-MAX      TO WRK-V-ANJOS-NEVE-MAX.
038200           MOVE SUB-PRANCHA-SEG-MAX     TO WRK-V-PRANCHA-SEG-MAX.
038300           MOVE SUB-ESCALADAS-MAX       TO WRK-V-ESCALADAS-MAX.
038400           MOVE SPACES                  TO WRK-V-VALIDO.
038500           MOVE SPACES                  TO WRK-V-MSG-ERRO.
038600
038700       0220-MONTAR-AREA-VALID-FIM.   EXIT.
038800
038900      *-----------------------------------------------------------------
039000       0230-CLASSIFICAR                  SECTION.
039100      *-----------------------------------------------------------------
039200
039300           ADD 1 TO WRK-SEQ-TESTE.
039400           MOVE WRK-SEQ-TESTE            TO WRK-TEST-ID-NUMERO.
039500           MOVE WRK-TEST-ID-GRUPO        TO RES-TEST-ID.
039600
039700           ACCEPT WRK-DATA-SISTEMA       FROM DATE YYYYMMDD.
039800           ACCEPT WRK-HORA-SISTEMA       FROM TIME.
039900
040000           STRING WRK-DATA-ANO   DELIMITED SIZE
040100                  "-"           DELIMITED SIZE
040200                  WRK-DATA-MES   DELIMITED SIZE
040300                  "-"           DELIMITED SIZE
040400                  WRK-DATA-DIA   DELIMITED SIZE
040500                  "T"           DELIMITED SIZE
040600                  WRK-HORA-HH    DELIMITED SIZE
040700                  ":"           DELIMITED SIZE
040800                  WRK-HORA-MM    DELIMITED SIZE
040900                  ":"           DELIMITED SIZE
041000                  WRK-HORA-SS    DELIMITED SIZE
041100             INTO RES-CRIADO-EM.
041200
041300           MOVE WRK-V-TIPO-FLEXAO-NORM    TO WRK-C-TIPO-FLEXAO.
041400           MOVE WRK-V-FLEXOES-MAX         TO WRK-C-FLEXOES-MAX.
041500           MOVE WRK-V-AGACHAM-MAX         TO WRK-C-AGACHAM-MAX.
041600           MOVE WRK-V-ANJOS-NEVE-MAX      TO WRK-C-ANJOS-NEVE-MAX.
041700           MOVE WRK-V-PRANCHA-SEG-MAX     TO WRK-C-PRANCHA-SEG-MAX.
041800           MOVE WRK-V-ESCALADAS-MAX       TO WRK-C-ESCALADAS-MAX.
041900
042000           CALL "FITLEVEL" USING WRK-AREA-CLASSIFICACAO.
042100
042200           MOVE SUB-ID-USUARIO          TO RES-ID-USUARIO.
042300           MOVE WRK-V-TIPO-FLEXAO-NORM    TO RES-TIPO-FLEXAO.
042400           MOVE SUB-FLEXOES-MAX         TO RES-FLEXOES-MAX.
042500           MOVE SUB-AGACHAM-MAX         TO RES-AGACHAM-MAX.
042600           MOVE SUB-ANJOS-NEVE-MAX      TO RES-ANJOS-NEVE-MAX.
042700           MOVE SUB-PRANCHA-SEG-MAX     TO RES-PRANCHA-SEG-MAX.
042800           MOVE SUB-ESCALADAS-MAX       TO RES-ESCALADAS-MAX.
042900           MOVE WRK-C-NIVEL-PERNAS        TO RES-NIVEL-PERNAS.
043000           MOVE WRK-C-NIVEL-EMPURRE       TO RES-NIVEL-EMPURRE.
043100           MOVE WRK-C-NIVEL-TRACAO        TO RES-NIVEL-TRACAO.
043200           MOVE WRK-C-NIVEL-NUCLEO        TO RES-NIVEL-NUCLEO.
043300           MOVE WRK-C-NIVEL-CONDIC        TO RES-NIVEL-CONDIC.
043400           MOVE WRK-C-NIVEL-GLOBAL        TO RES-NIVEL-GLOBAL.
043500           MOVE WRK-C-MEDIA-PONTOS        TO RES-MEDIA-PONTOS.
043600
043700       0230-CLASSIFICAR-FIM.         EXIT.
043800
043900      *-----------------------------------------------------------------
044000       0240-GRAVAR-RESULT                SECTION.
044100      *-----------------------------------------------------------------
044200
044300           WRITE REG-RESULTADO.
044400
044500           IF FS-RESULT NOT = "00"
044600               MOVE "ERRO NA GRAVACAO DO RESULT"  TO WRK-MSG-ERRO
044700               MOVE FS-RESULT                     TO WRK-STATUS-ARQ
044800               MOVE "RESULT"                      TO WRK-ARQUIVO
044900               PERFORM 9000-MSG-ERRO
045000           END-IF.
045100
045200       0240-GRAVAR-RESULT-FIM.       EXIT.
045300
045400      *-----------------------------------------------------------------
045500       0250-SOMAR-GLOBAL                 SECTION.
045600      *-----------------------------------------------------------------
045700
045800           EVALUATE RES-NIVEL-GLOBAL
045900               WHEN "BEGINNER"
046000                   ADD 1 TO ACU-GLOBAL-BEGINNER
046100               WHEN "INTERMEDIATE"
046200                   ADD 1 TO ACU-GLOBAL-INTERMED
046300               WHEN "ADVANCED"
046400                   ADD 1 TO ACU-GLOBAL-ADVANCED
046500           END-EVALUATE.
046600
046700       0250-SOMAR-GLOBAL-FIM.        EXIT.
046800
046900      *-----------------------------------------------------------------
047000       0260-GRAVAR-REJEITA               SECTION.
047100      *-----------------------------------------------------------------
047200
047300           MOVE SUB-ID-USUARIO          TO REJ-ID-USUARIO.
047400           MOVE WRK-V-MSG-ERRO            TO REJ-MSG-ERRO.
047500
047600           WRITE REG-REJEITADO.
047700
047800           IF FS-REJEITA NOT = "00"
047900               MOVE "ERRO NA GRAVACAO DO REJEITA" TO WRK-MSG-ERRO
048000               MOVE FS-REJEITA                    TO WRK-STATUS-ARQ
048100               MOVE "REJEITA"                     TO WRK-ARQUIVO
048200               PERFORM 9000-MSG-ERRO
048300           END-IF.
048400
048500       0260-GRAVAR-REJEITA-FIM.      EXIT.
048600
048700      *-----------------------------------------------------------------
048800       0210-ESTATISTICA                  SECTION.
048900      *-----------------------------------------------------------------
049000
049100           MOVE ACU-LIDOS               TO WRK-LIDOS-ED.
049200           MOVE ACU-ACEITOS             TO WRK-ACEITOS-ED.
049300           MOVE ACU-REJEITADOS          TO WRK-REJEITADOS-ED.
049400           MOVE ACU-GLOBAL-BEGINNER     TO WRK-BEGINNER-ED.
049500           MOVE ACU-GLOBAL-INTERMED     TO WRK-INTERMED-ED.
049600           MOVE ACU-GLOBAL-ADVANCED     TO WRK-ADVANCED-ED.
049700
049800           DISPLAY "FITNESS TEST BATCH SUMMARY".
049900           DISPLAY "RECORDS READ:          " WRK-LIDOS-ED.
050000           DISPLAY "RECORDS ACCEPTED:      " WRK-ACEITOS-ED.
050100           DISPLAY "RECORDS REJECTED:      " WRK-REJEITADOS-ED.
050200           DISPLAY "GLOBAL BEGINNER:       " WRK-BEGINNER-ED.
050300           DISPLAY "GLOBAL INTERMEDIATE:   " WRK-INTERMED-ED.
050400           DISPLAY "GLOBAL ADVANCED:       " WRK-ADVANCED-ED.
050500           DISPLAY WRK-LINHA.
050600
050700       0210-ESTATISTICA-FIM.         EXIT.
050800
050900      *-----------------------------------------------------------------
051000       0300-FINALIZAR                    SECTION.
051100      *-----------------------------------------------------------------
051200
051300           CLOSE SUBMITE.
051400           CLOSE RESULT.
051500           CLOSE REJEITA.
051600
051700           DISPLAY "====== FIM FITBATCH ======".
051800           STOP RUN.
051900
052000       0300-FINALIZAR-FIM.           EXIT.
052100
052200      *-----------------------------------------------------------------
052300       9000-MSG-ERRO                     SECTION.
052400      *-----------------------------------------------------------------
052500
052600           DISPLAY "*****PROGRAMA COM ERRO*****".
052700           DISPLAY "ARQUIVO..   : " WRK-ARQUIVO.
052800           DISPLAY "MSG..       : " WRK-MSG-ERRO.
052900           DISPLAY "FILE STATUS.: " WRK-STATUS-ARQ.
053000
053100       9000-MSG-ERRO-FIM.            EXIT.
053200
053300      *-----------------------------------------------------------------
053400       9999-TRATA-ERRO                   SECTION.
053500      *-----------------------------------------------------------------
053600
053700           DISPLAY "*****PROGRAMA INTERROMPIDO*****".
053800           DISPLAY "ARQUIVO..   : " WRK-ARQUIVO.
053900           DISPLAY "MSG..       : " WRK-MSG-ERRO.
054000           DISPLAY "FILE STATUS.: " WRK-STATUS-ARQ.
054100           CLOSE SUBMITE.
054200           CLOSE RESULT.
054300           CLOSE REJEITA.
054400           GOBACK.
054500
054600       9999-TRATA-ERRO-FIM.          EXIT.
054700      *-----------------------------------------------------------------
