000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID. FITLEVEL.
000300       AUTHOR. R P LIMA.
000400       INSTALLATION. CPD-SISTEMAS.
000500       DATE-WRITTEN. 08/09/1992.
000600       DATE-COMPILED.
000700       SECURITY. CONFIDENCIAL - USO INTERNO.
000800      *=================================================================
000900      * PROGRAMA    : FITLEVEL
001000      * PROGRAMADOR : R P LIMA
001100      * ANALISTA    : J R TAVARES
001200      * CONSULTORIA : CPD-SISTEMAS
001300      * DATA........: 08/09/1992
001400      *-----------------------------------------------------------------
001500      * OBJETIVO....: MODULO DE CLASSIFICACAO DE NIVEIS DO TESTE
001600      *               FISICO. RECEBE AS CINCO MEDIDAS E A VARIANTE DE
001700      *               FLEXAO PELA LNK-AREA, CLASSIFICA CADA UMA DAS
001800      *               CINCO CATEGORIAS (PERNAS, EMPURRE, TRACAO,
001900      *               NUCLEO, CONDICIONAMENTO) EM BEGINNER,
002000      *               INTERMEDIATE OU ADVANCED, CALCULA A MEDIA DE
002100      *               PONTOS E O NIVEL GLOBAL, APLICANDO O CAP
002200      *               CORRETIVO QUANDO NECESSARIO. NAO ABRE NEM LE
002300      *               ARQUIVO ALGUM - E CHAMADO PELO FITBATCH UMA VEZ
002400      *               PARA CADA REGISTRO ACEITO.
002500      *-----------------------------------------------------------------
002600      * MODULOS.....: NENHUM (CHAMADO POR FITBATCH)
002700      *=================================================================
002800      *-----------------------------------------------------------------
002900      *                     ALTERACOES DO PROGRAMA
003000      *-----------------------------------------------------------------
003100      * ALTERACOES...:
003200      * 08/09/1992 RPL CHAMADO 1210 - ROTINA ORIGINAL. TABELAS DE
003300      *                CORTE POR CATEGORIA E MAPEAMENTO DE PONTOS,
003400      *                EMBUTIDA NO PROGRAMA FITBATCH.
003500      * 02/10/2005 JRT CHAMADO 3295 - ROTINA EXTRAIDA DO FITBATCH E
003600      *                TRANSFORMADA EM MODULO SEPARADO (CALL EXTERNO),
003700      *                SEM ALTERACAO DAS REGRAS DE CLASSIFICACAO.
003800      * 30/01/2006 RPL CHAMADO 3312 - REVISAO DAS REGRAS DA VARIANTE
003900      *                DE FLEXAO (WALL/INCLINE/KNEE/CLASSIC).
004000      * 18/08/2006 CBF CHAMADO 3355 - INCLUSAO DO CAP CORRETIVO POR
004100      *                VARREDURA DA TABELA DE PONTOS DAS CATEGORIAS.
004200      * 11/05/2007 JRT CHAMADO 3401 - TRATAMENTO DEFENSIVO PARA
004300      *                VARIANTE DE FLEXAO FORA DO DOMINIO ESPERADO.
004400      * 20/11/2007 MAS CHAMADO 3412 - WRK-ACHOU-BEGINNER E
004500      *                WRK-ACHOU-ADVANCED PASSARAM A TER CONDITION-NAMES
004600      *                (88) PARA O TESTE DO CAP CORRETIVO.
004700      * 30/11/2007 JRT CHAMADO 3415 - REVISAO DE PADRAO: CAMPOS DE
004800      *                WORKING-STORAGE QUE HAVIAM FICADO COM PREFIXO
004900      *                WS- FORAM REVERTIDOS PARA WRK-, E OS PARAGRAFOS
005000      *                FORAM RECONVERTIDOS PARA SECTION COM PERFORM
005100      *                SEM THRU, CONFORME O PADRAO DESTE CPD PARA
005200      *                MODULOS CHAMADOS (VIDE DATAMES).
005300      *=================================================================
005400
005500      *=================================================================
005600       ENVIRONMENT                               DIVISION.
005700      *=================================================================
005800
005900      *=================================================================
006000       DATA                                      DIVISION.
006100      *=================================================================
006200
006300       WORKING-STORAGE                           SECTION.
006400      *-----------------------------------------------------------------
006500
006600      *-----------------------------------------------------------------
006700       01  FILLER                       PIC X(050)         VALUE
006800           "***** INICIO DA WORKING FITLEVEL *****".
006900      *-----------------------------------------------------------------
007000
007100       77  WRK-IDX                       PIC S9(02) COMP    VALUE ZERO.
007200       77  WRK-QTD-CATEGORIAS            PIC S9(02) COMP    VALUE 5.
007300
007400      *-----------------------------------------------------------------
007500      *     PONTOS DE CADA UMA DAS CINCO CATEGORIAS (1=BEGINNER,
007600      *     2=INTERMEDIATE, 3=ADVANCED), NA ORDEM PERNAS/EMPURRE/
007700      *     TRACAO/NUCLEO/CONDIC, USADOS NA MEDIA E NO CAP CORRETIVO
007800      *-----------------------------------------------------------------
007900       01  WRK-GRUPO-PONTOS.
008000           05 WRK-PONTOS-TAB             PIC S9(01) COMP
008100                                         OCCURS 5 TIMES.
008200
008300       01  WRK-SOMA-PONTOS               PIC S9(03) COMP    VALUE ZERO.
008400       01  WRK-MEDIA-PONTOS-CALC         PIC 9V99           VALUE ZERO.
008500       01  WRK-NIVEL-ARREDONDADO         PIC S9(01) COMP    VALUE ZERO.
008600
008700       77  WRK-ACHOU-BEGINNER            PIC X(01)          VALUE "N".
008800           88 WRK-TEM-BEGINNER                               VALUE "S".
008900       77  WRK-ACHOU-ADVANCED            PIC X(01)          VALUE "N".
009000           88 WRK-TEM-ADVANCED                                VALUE "S".
009100
009200      *-----------------------------------------------------------------
009300      *     NOME DO NIVEL POR NUMERO DE PONTOS (1/2/3), USADO NO
009400      *     MAPEAMENTO DO NIVEL GLOBAL E NO CAP CORRETIVO
009500      *-----------------------------------------------------------------
009600       01  WRK-TAB-NOME-NIVEL-LIT.
009700           05 FILLER                    PIC X(12) VALUE "BEGINNER    ".
009800           05 FILLER                    PIC X(12) VALUE "INTERMEDIATE".
009900           05 FILLER                    PIC X(12) VALUE "ADVANCED    ".
010000
010100       01  WRK-TAB-NOME-NIVEL REDEFINES WRK-TAB-NOME-NIVEL-LIT.
010200           05 WRK-NOME-NIVEL             PIC X(12) OCCURS 3 TIMES.
010300
010400      *-----------------------------------------------------------------
010500       01  FILLER                       PIC X(050)         VALUE
010600           "***** FIM DA WORKING FITLEVEL *****".
010700      *-----------------------------------------------------------------
010800
010900      *-----------------------------------------------------------------
011000       LINKAGE                                   SECTION.
011100      *-----------------------------------------------------------------
011200
011300       01  LNK-AREA.
011400           05 LNK-TIPO-FLEXAO           PIC X(08).
011500           05 LNK-FLEXOES-MAX           PIC 9(04).
011600           05 LNK-AGACHAM-MAX           PIC 9(04).
011700           05 LNK-ANJOS-NEVE-MAX        PIC 9(04).
011800           05 LNK-PRANCHA-SEG-MAX       PIC 9(04).
011900           05 LNK-ESCALADAS-MAX         PIC 9(04).
012000           05 LNK-NIVEL-PERNAS          PIC X(12).
012100           05 LNK-NIVEL-EMPURRE         PIC X(12).
012200           05 LNK-NIVEL-TRACAO          PIC X(12).
012300           05 LNK-NIVEL-NUCLEO          PIC X(12).
012400           05 LNK-NIVEL-CONDIC          PIC X(12).
012500           05 LNK-NIVEL-GLOBAL          PIC X(12).
012600           05 LNK-MEDIA-PONTOS          PIC 9V99.
012700
012800      *     VISAO EM TABELA DOS CINCO NIVEIS DE CATEGORIA, PARA O
012900      *     CAP CORRETIVO DO CHAMADO 3355
013000       01  LNK-AREA-NIVEIS REDEFINES LNK-AREA.
013100           05 FILLER                    PIC X(28).
013200           05 LNK-NIVEL-TAB             PIC X(12) OCCURS 5 TIMES.
013300           05 FILLER                    PIC X(15).
013400
013500      *     IMAGEM CRUA DA AREA, PARA DUMP EM CASO DE ERRO DE
013600      *     PROCESSAMENTO NAO PREVISTO (CHAMADO 3401)
013700       01  LNK-AREA-IMAGEM REDEFINES LNK-AREA.
013800           05 FILLER                    PIC X(103).
013900
014000      *=================================================================
014100       PROCEDURE                                 DIVISION
014200                                                USING LNK-AREA.
014300      *=================================================================
014400
014500       0000-PRINCIPAL                    SECTION.
014600
014700           PERFORM 0200-CLASSIFICAR.
014800
014900           GOBACK.
015000
015100       0000-FIM.
015200
015300      *-----------------------------------------------------------------
015400       0200-CLASSIFICAR                  SECTION.
015500      *-----------------------------------------------------------------
015600
015700           PERFORM 0210-NIVEL-LOWER.
015800           PERFORM 0220-NIVEL-PUSH.
015900           PERFORM 0230-NIVEL-PULL.
016000           PERFORM 0240-NIVEL-CORE.
016100           PERFORM 0250-NIVEL-COND.
016200
016300           PERFORM 0260-MEDIA-GLOBAL.
016400           PERFORM 0270-CAP-CORRETIVO.
016500
016600       0200-CLASSIFICAR-FIM.         EXIT.
016700
016800      *-----------------------------------------------------------------
016900       0210-NIVEL-LOWER                  SECTION.
017000      *-----------------------------------------------------------------
017100      *     CATEGORIA PERNAS (LOWER) - AGACHAMENTOS EM 60 SEGUNDOS.
017200
017300           IF LNK-AGACHAM-MAX <= 20
017400               MOVE "BEGINNER"          TO LNK-NIVEL-PERNAS
017500               MOVE 1                   TO WRK-PONTOS-TAB (1)
017600           ELSE
017700               IF LNK-AGACHAM-MAX <= 40
017800                   MOVE "INTERMEDIATE"  TO LNK-NIVEL-PERNAS
017900                   MOVE 2               TO WRK-PONTOS-TAB (1)
018000               ELSE
018100                   MOVE "ADVANCED"      TO LNK-NIVEL-PERNAS
018200                   MOVE 3               TO WRK-PONTOS-TAB (1)
018300               END-IF
018400           END-IF.
018500
018600       0210-NIVEL-LOWER-FIM.         EXIT.
018700
018800      *-----------------------------------------------------------------
018900       0220-NIVEL-PUSH                   SECTION.
019000      *-----------------------------------------------------------------
019100      *     CATEGORIA EMPURRE (PUSH) - FLEXOES, DEPENDE DA VARIANTE.
019200
019300           IF LNK-FLEXOES-MAX = 0
019400               MOVE "BEGINNER"          TO LNK-NIVEL-EMPURRE
019500               MOVE 1                   TO WRK-PONTOS-TAB (2)
019600           ELSE
019700               IF LNK-TIPO-FLEXAO = "WALL"
019800                  OR LNK-TIPO-FLEXAO = "INCLINE"
019900                   MOVE "BEGINNER"      TO LNK-NIVEL-EMPURRE
020000                   MOVE 1               TO WRK-PONTOS-TAB (2)
020100               ELSE
020200                   IF LNK-TIPO-FLEXAO = "KNEE"
020300                       MOVE "INTERMEDIATE" TO LNK-NIVEL-EMPURRE
020400                       MOVE 2              TO WRK-PONTOS-TAB (2)
020500                   ELSE
020600                       IF LNK-TIPO-FLEXAO = "CLASSIC"
020700                           PERFORM 0221-NIVEL-PUSH-CLASSIC
020800                       ELSE
020900                           PERFORM 9999-ERRO-VARIANTE
021000                       END-IF
021100                   END-IF
021200               END-IF
021300           END-IF.
021400
021500       0220-NIVEL-PUSH-FIM.          EXIT.
021600
021700      *-----------------------------------------------------------------
021800       0221-NIVEL-PUSH-CLASSIC           SECTION.
021900      *-----------------------------------------------------------------
022000
022100           IF LNK-FLEXOES-MAX <= 10
022200               MOVE "INTERMEDIATE"      TO LNK-NIVEL-EMPURRE
022300               MOVE 2                   TO WRK-PONTOS-TAB (2)
022400           ELSE
022500               MOVE "ADVANCED"          TO LNK-NIVEL-EMPURRE
022600               MOVE 3                   TO WRK-PONTOS-TAB (2)
022700           END-IF.
022800
022900       0221-NIVEL-PUSH-CLASSIC-FIM.  EXIT.
023000
023100      *-----------------------------------------------------------------
023200       0230-NIVEL-PULL                   SECTION.
023300      *-----------------------------------------------------------------
023400      *     CATEGORIA TRACAO (PULL) - ANJOS DE NEVE EM 45 SEGUNDOS.
023500
023600           IF LNK-ANJOS-NEVE-MAX <= 10
023700               MOVE "BEGINNER"          TO LNK-NIVEL-TRACAO
023800               MOVE 1                   TO WRK-PONTOS-TAB (3)
023900           ELSE
024000               IF LNK-ANJOS-NEVE-MAX <= 20
024100                   MOVE "INTERMEDIATE"  TO LNK-NIVEL-TRACAO
024200                   MOVE 2               TO WRK-PONTOS-TAB (3)
024300               ELSE
024400                   MOVE "ADVANCED"      TO LNK-NIVEL-TRACAO
024500                   MOVE 3               TO WRK-PONTOS-TAB (3)
024600               END-IF
024700           END-IF.
024800
024900       0230-NIVEL-PULL-FIM.          EXIT.
025000
025100      *-----------------------------------------------------------------
025200       0240-NIVEL-CORE                   SECTION.
025300      *-----------------------------------------------------------------
025400      *     CATEGORIA NUCLEO (CORE) - SEGUNDOS DE PRANCHA.
025500
025600           IF LNK-PRANCHA-SEG-MAX < 30
025700               MOVE "BEGINNER"          TO LNK-NIVEL-NUCLEO
025800               MOVE 1                   TO WRK-PONTOS-TAB (4)
025900           ELSE
026000               IF LNK-PRANCHA-SEG-MAX < 75
026100                   MOVE "INTERMEDIATE"  TO LNK-NIVEL-NUCLEO
026200                   MOVE 2               TO WRK-PONTOS-TAB (4)
026300               ELSE
026400                   MOVE "ADVANCED"      TO LNK-NIVEL-NUCLEO
026500                   MOVE 3               TO WRK-PONTOS-TAB (4)
026600               END-IF
026700           END-IF.
026800
026900       0240-NIVEL-CORE-FIM.          EXIT.
027000
027100      *-----------------------------------------------------------------
027200       0250-NIVEL-COND                   SECTION.
027300      *-----------------------------------------------------------------
027400      *     CATEGORIA CONDICIONAMENTO (COND) - POLICHINELOS/ESCALADAS
027500      *     EM 45 SEGUNDOS.
027600
027700           IF LNK-ESCALADAS-MAX < 30
027800               MOVE "BEGINNER"          TO LNK-NIVEL-CONDIC
027900               MOVE 1                   TO WRK-PONTOS-TAB (5)
028000           ELSE
028100               IF LNK-ESCALADAS-MAX <= 60
028200                   MOVE "INTERMEDIATE"  TO LNK-NIVEL-CONDIC
028300                   MOVE 2               TO WRK-PONTOS-TAB (5)
028400               ELSE
028500                   MOVE "ADVANCED"      TO LNK-NIVEL-CONDIC
028600                   MOVE 3               TO WRK-PONTOS-TAB (5)
028700               END-IF
028800           END-IF.
028900
029000       0250-NIVEL-COND-FIM.          EXIT.
029100
029200      *-----------------------------------------------------------------
029300       0260-MEDIA-GLOBAL                 SECTION.
029400      *-----------------------------------------------------------------
029500      *     MEDIA DOS PONTOS DAS CINCO CATEGORIAS, ARREDONDAMENTO PARA
029600      *     O INTEIRO MAIS PROXIMO (METADE PARA CIMA) E LIMITE 1-3.
029700
029800           MOVE ZERO                    TO WRK-SOMA-PONTOS.
029900           PERFORM 0261-SOMA-PONTOS
030000               VARYING WRK-IDX FROM 1 BY 1
030100               UNTIL WRK-IDX > WRK-QTD-CATEGORIAS.
030200
030300           COMPUTE WRK-MEDIA-PONTOS-CALC = WRK-SOMA-PONTOS / 5.
030400           MOVE WRK-MEDIA-PONTOS-CALC    TO LNK-MEDIA-PONTOS.
030500
030600           COMPUTE WRK-NIVEL-ARREDONDADO ROUNDED =
030700                   WRK-MEDIA-PONTOS-CALC.
030800
030900           IF WRK-NIVEL-ARREDONDADO < 1
031000               MOVE 1                   TO WRK-NIVEL-ARREDONDADO
031100           END-IF.
031200
031300           IF WRK-NIVEL-ARREDONDADO > 3
031400               MOVE 3                   TO WRK-NIVEL-ARREDONDADO
031500           END-IF.
031600
031700           MOVE WRK-NOME-NIVEL (WRK-NIVEL-ARREDONDADO)
031800                                         TO LNK-NIVEL-GLOBAL.
031900
032000       0260-MEDIA-GLOBAL-FIM.        EXIT.
032100
032200      *-----------------------------------------------------------------
032300       0261-SOMA-PONTOS                  SECTION.
032400      *-----------------------------------------------------------------
032500
032600           ADD WRK-PONTOS-TAB (WRK-IDX)   TO WRK-SOMA-PONTOS.
032700
032800       0261-SOMA-PONTOS-FIM.         EXIT.
032900
033000      *-----------------------------------------------------------------
033100       0270-CAP-CORRETIVO                SECTION.
033200      *-----------------------------------------------------------------
033300      *     SE AS CINCO CATEGORIAS TIVEREM, AO MESMO TEMPO, PELO MENOS
033400      *     UM NIVEL BEGINNER E PELO MENOS UM NIVEL ADVANCED, O NIVEL
033500      *     GLOBAL E FORCADO PARA INTERMEDIATE, MESMO QUE O CALCULO DA
033600      *     MEDIA TENHA DADO OUTRO RESULTADO.
033700
033800           MOVE "N"                     TO WRK-ACHOU-BEGINNER.
033900           MOVE "N"                     TO WRK-ACHOU-ADVANCED.
034000
034100           PERFORM 0271-VERIF-EXTREMOS
034200               VARYING WRK-IDX FROM 1 BY 1
034300               UNTIL WRK-IDX > WRK-QTD-CATEGORIAS.
034400
034500           IF WRK-TEM-BEGINNER AND WRK-TEM-ADVANCED
034600               MOVE WRK-NOME-NIVEL (2)   TO LNK-NIVEL-GLOBAL
034700           END-IF.
034800
034900       0270-CAP-CORRETIVO-FIM.       EXIT.
035000
035100      *-----------------------------------------------------------------
035200       0271-VERIF-EXTREMOS               SECTION.
035300      *-----------------------------------------------------------------
035400
035500           IF WRK-PONTOS-TAB (WRK-IDX) = 1
035600               MOVE "S"                 TO WRK-ACHOU-BEGINNER
035700           END-IF.
035800
035900           IF WRK-PONTOS-TAB (WRK-IDX) = 3
036000               MOVE "S"                 TO WRK-ACHOU-ADVANCED
036100           END-IF.
036200
036300       0271-VERIF-EXTREMOS-FIM.      EXIT.
036400
036500      *-----------------------------------------------------------------
036600       9999-ERRO-VARIANTE                SECTION.
036700      *-----------------------------------------------------------------
036800      *     VARIANTE DE FLEXAO FORA DO DOMINIO CONHECIDO. NAO DEVE
036900      *     OCORRER POIS O FITVALID JA VALIDOU O CAMPO; TRATADO AQUI
037000      *     APENAS POR SEGURANCA, SEM INTERROMPER O LOTE (CHAMADO
037100      *     3401).
037200
037300           DISPLAY "*****ERRO DE PROCESSAMENTO - FITLEVEL*****".
037400           DISPLAY "VARIANTE DE FLEXAO INESPERADA: " LNK-TIPO-FLEXAO.
037500           MOVE "BEGINNER"              TO LNK-NIVEL-EMPURRE.
037600           MOVE 1                       TO WRK-PONTOS-TAB (2).
037700
037800       9999-ERRO-VARIANTE-FIM.       EXIT.
037900      *-----------------------------------------------------------------
