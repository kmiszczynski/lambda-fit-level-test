000100       IDENTIFICATION                            DIVISION.
000200       PROGRAM-ID. FITVALID.
000300       AUTHOR. M A SOUZA.
000400       INSTALLATION. CPD-SISTEMAS.
000500       DATE-WRITTEN. 20/05/1991.
000600       DATE-COMPILED.
000700       SECURITY. CONFIDENCIAL - USO INTERNO.
000800      *=================================================================
000900      * PROGRAMA    : FITVALID
001000      * PROGRAMADOR : M A SOUZA
001100      * ANALISTA    : J R TAVARES
001200      * CONSULTORIA : CPD-SISTEMAS
001300      * DATA........: 20/05/1991
001400      *-----------------------------------------------------------------
001500      * OBJETIVO....: MODULO DE VALIDACAO DA SUBMISSAO DE TESTE FISICO.
001600      *               RECEBE OS DADOS DO REGISTRO PELA LNK-AREA,
001700      *               EXECUTA AS CHECAGENS NA ORDEM FIXA DO MANUAL DE
001800      *               CAMPOS E DEVOLVE O INDICADOR DE VALIDO/INVALIDO
001900      *               COM A MENSAGEM DA PRIMEIRA CHECAGEM QUE FALHOU.
002000      *               NAO ABRE NEM LE ARQUIVO ALGUM - E CHAMADO PELO
002100      *               FITBATCH UMA VEZ PARA CADA REGISTRO LIDO.
002200      *-----------------------------------------------------------------
002300      * MODULOS.....: NENHUM (CHAMADO POR FITBATCH)
002400      *=================================================================
002500      *-----------------------------------------------------------------
002600      *                     ALTERACOES DO PROGRAMA
002700      *-----------------------------------------------------------------
002800      * ALTERACOES...:
002900      * 20/05/1991 MAS CHAMADO 1152 - ROTINA ORIGINAL. CHECAGENS DE
003000      *                ID DO USUARIO, TIPO DE FLEXAO E DAS CINCO
003100      *                MEDIDAS NUMERICAS, NESTA ORDEM FIXA, EMBUTIDA
003200      *                NO PROGRAMA FITBATCH.
003300      * 19/08/2003 MAS CHAMADO 3022 - ROTINA EXTRAIDA DO FITBATCH E
003400      *                TRANSFORMADA EM MODULO SEPARADO (CALL EXTERNO),
003500      *                SEM ALTERACAO DAS REGRAS DE VALIDACAO.
003600      * 02/02/2004 MAS CHAMADO 3061 - NORMALIZACAO DO TIPO DE FLEXAO
003700      *                PARA MAIUSCULAS ANTES DA COMPARACAO COM A
003800      *                TABELA DE VARIANTES VALIDAS.
003900      * 14/07/2004 JRT CHAMADO 3104 - MENSAGENS DE ERRO PADRONIZADAS
004000      *                CONFORME O MANUAL DE CAMPOS DO LOTE FITBATCH.
004100      * 23/11/2004 RPL CHAMADO 3177 - CHECAGEM GENERICA DAS CINCO
004200      *                MEDIDAS ATRAVES DE TABELA, EVITANDO REPETICAO
004300      *                DE PARAGRAFOS IGUAIS PARA CADA CAMPO.
004400      * 09/03/2005 CBF CHAMADO 3218 - REVISAO DA CHECAGEM DE ID DO
004500      *                USUARIO PARA TRATAR CAMPO TODO EM BRANCOS.
004600      * 14/11/2005 MAS CHAMADO 3301 - LNK-VALIDO E WRK-ACHOU-VARIANTE
004700      *                PASSARAM A TER CONDITION-NAMES (88) PARA OS
004800      *                TESTES DE VALIDO/INVALIDO E ACHOU/NAO ACHOU.
004900      * 30/11/2005 JRT CHAMADO 3315 - REVISAO DE PADRAO: CAMPOS DE
005000      *                WORKING-STORAGE QUE HAVIAM FICADO COM PREFIXO
005100      *                WS- FORAM REVERTIDOS PARA WRK-, E OS PARAGRAFOS
005200      *                FORAM RECONVERTIDOS PARA SECTION COM PERFORM
005300      *                SEM THRU, CONFORME O PADRAO DESTE CPD PARA
005400      *                MODULOS CHAMADOS (VIDE DATAMES).
005500      *=================================================================
005600
005700      *=================================================================
005800       ENVIRONMENT                               DIVISION.
005900      *=================================================================
006000
006100      *=================================================================
006200       DATA                                      DIVISION.
006300      *=================================================================
006400
006500       WORKING-STORAGE                           SECTION.
006600      *-----------------------------------------------------------------
006700
006800      *-----------------------------------------------------------------
006900       01  FILLER                       PIC X(050)         VALUE
007000           "***** INICIO DA WORKING FITVALID *****".
007100      *-----------------------------------------------------------------
007200
007300       77  WRK-IDX                       PIC S9(02) COMP    VALUE ZERO.
007400       77  WRK-QTD-MEDIDAS               PIC S9(02) COMP    VALUE 5.
007500
007600      *-----------------------------------------------------------------
007700      *     NOMES DOS CAMPOS, NA ORDEM FIXA DE VALIDACAO, PARA
007800      *     COMPOSICAO DA MENSAGEM DE ERRO (CHAMADO 3177)
007900      *-----------------------------------------------------------------
008000       01  WRK-TAB-CAMPOS-LIT.
008100           05 FILLER                    PIC X(24) VALUE
008200              "max_push_ups            ".
008300           05 FILLER                    PIC X(24) VALUE
008400              "max_squats              ".
008500           05 FILLER                    PIC X(24) VALUE
008600              "max_rev_snow_angels_45s ".
008700           05 FILLER                    PIC X(24) VALUE
008800              "plank_max_time_seconds  ".
008900           05 FILLER                    PIC X(24) VALUE
009000              "mountain_climbers_45s   ".
009100
009200       01  WRK-TAB-CAMPOS REDEFINES WRK-TAB-CAMPOS-LIT.
009300           05 WRK-NOME-CAMPO             PIC X(24) OCCURS 5 TIMES.
009400
009500      *-----------------------------------------------------------------
009600      *     TABELA DAS VARIANTES DE FLEXAO ACEITAS (JA EM MAIUSCULAS)
009700      *-----------------------------------------------------------------
009800       01  WRK-TAB-VARIANTES-LIT.
009900           05 FILLER                    PIC X(08) VALUE "WALL    ".
010000           05 FILLER                    PIC X(08) VALUE "INCLINE ".
010100           05 FILLER                    PIC X(08) VALUE "KNEE    ".
010200           05 FILLER                    PIC X(08) VALUE "CLASSIC ".
010300
010400       01  WRK-TAB-VARIANTES REDEFINES WRK-TAB-VARIANTES-LIT.
010500           05 WRK-VARIANTE-VALIDA        PIC X(08) OCCURS 4 TIMES.
010600
010700       77  WRK-QTD-VARIANTES             PIC S9(02) COMP    VALUE 4.
010800
010900      *-----------------------------------------------------------------
011000       01  WRK-TIPO-FLEXAO-MAIUS         PIC X(08)          VALUE SPACES.
011100       01  WRK-ACHOU-VARIANTE            PIC X(01)          VALUE "N".
011200           88 WRK-VARIANTE-ACHADA                           VALUE "S".
011300           88 WRK-VARIANTE-NAO-ACHADA                        VALUE "N".
011400       01  WRK-MSG-MONTADA               PIC X(60)          VALUE SPACES.
011500
011600      *-----------------------------------------------------------------
011700       01  FILLER                       PIC X(050)         VALUE
011800           "***** FIM DA WORKING FITVALID *****".
011900      *-----------------------------------------------------------------
012000
012100      *-----------------------------------------------------------------
012200       LINKAGE                                   SECTION.
012300      *-----------------------------------------------------------------
012400
012500       01  LNK-AREA.
012600           05 LNK-ID-USUARIO            PIC X(20).
012700           05 LNK-TIPO-FLEXAO           PIC X(08).
012800           05 LNK-FLEXOES-MAX           PIC 9(04).
012900           05 LNK-AGACHAM-MAX           PIC 9(04).
013000           05 LNK-ANJOS-NEVE-MAX        PIC 9(04).
013100           05 LNK-PRANCHA-SEG-MAX       PIC 9(04).
013200           05 LNK-ESCALADAS-MAX         PIC 9(04).
013300           05 LNK-VALIDO                PIC X(01).
013400               88 LNK-REGISTRO-VALIDO                      VALUE "S".
013500               88 LNK-REGISTRO-INVALIDO                    VALUE "N".
013600           05 LNK-TIPO-FLEXAO-NORM      PIC X(08).
013700           05 LNK-MSG-ERRO              PIC X(60).
013800
013900      *     VISAO EM TABELA DAS CINCO MEDIDAS, PARA A CHECAGEM
014000      *     GENERICA DO CHAMADO 3177
014100       01  LNK-AREA-MEDIDAS REDEFINES LNK-AREA.
014200           05 FILLER                    PIC X(28).
014300           05 LNK-MEDIDA-TAB            PIC 9(04) OCCURS 5 TIMES.
014400           05 FILLER                    PIC X(69).
014500
014600      *     IMAGEM CRUA DA AREA, PARA DUMP EM CASO DE ERRO DE
014700      *     PROCESSAMENTO NAO PREVISTO (CHAMADO 3218)
014800       01  LNK-AREA-IMAGEM REDEFINES LNK-AREA.
014900           05 FILLER                    PIC X(117).
015000
015100      *=================================================================
015200       PROCEDURE                                 DIVISION
015300                                                USING LNK-AREA.
015400      *=================================================================
015500
015600       0000-PRINCIPAL                    SECTION.
015700
015800           MOVE "S"                     TO LNK-VALIDO.
015900           MOVE SPACES                  TO LNK-MSG-ERRO.
016000           MOVE SPACES                  TO LNK-TIPO-FLEXAO-NORM.
016100
016200           PERFORM 0200-VALIDAR.
016300
016400           GOBACK.
016500
016600       0000-FIM.
016700
016800      *-----------------------------------------------------------------
016900       0200-VALIDAR                      SECTION.
017000      *-----------------------------------------------------------------
017100
017200           PERFORM 0210-VALIDA-USUARIO.
017300
017400           IF LNK-REGISTRO-VALIDO
017500               PERFORM 0220-VALIDA-TIPO
017600           END-IF.
017700
017800           IF LNK-REGISTRO-VALIDO
017900               PERFORM 0230-VALIDA-MEDIDAS
018000           END-IF.
018100
018200       0200-VALIDAR-FIM.             EXIT.
018300
018400      *-----------------------------------------------------------------
018500       0210-VALIDA-USUARIO               SECTION.
018600      *-----------------------------------------------------------------
018700
018800           IF LNK-ID-USUARIO = SPACES
018900               MOVE "N"                 TO LNK-VALIDO
019000               MOVE "user_id must be a non-empty string"
019100                                         TO LNK-MSG-ERRO
019200           END-IF.
019300
019400       0210-VALIDA-USUARIO-FIM.      EXIT.
019500
019600      *-----------------------------------------------------------------
019700       0220-VALIDA-TIPO                  SECTION.
019800      *-----------------------------------------------------------------
019900
020000           MOVE LNK-TIPO-FLEXAO         TO WRK-TIPO-FLEXAO-MAIUS.
020100           INSPECT WRK-TIPO-FLEXAO-MAIUS
020200               CONVERTING "abcdefghijklmnopqrstuvwxyz"
020300                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020400
020500           MOVE "N"                     TO WRK-ACHOU-VARIANTE.
020600           PERFORM 0221-PROCURA-VARIANTE
020700               VARYING WRK-IDX FROM 1 BY 1
020800               UNTIL WRK-IDX > WRK-QTD-VARIANTES.
020900
021000           IF WRK-VARIANTE-ACHADA
021100               MOVE WRK-TIPO-FLEXAO-MAIUS TO LNK-TIPO-FLEXAO-NORM
021200           ELSE
021300               MOVE "N"                 TO LNK-VALIDO
021400               MOVE SPACES               TO LNK-MSG-ERRO
021500               STRING "pushups_type must be one of: wall, "
021600                      "incline, knee, classic" DELIMITED SIZE
021700                 INTO LNK-MSG-ERRO
021800           END-IF.
021900
022000       0220-VALIDA-TIPO-FIM.         EXIT.
022100
022200      *-----------------------------------------------------------------
022300       0221-PROCURA-VARIANTE             SECTION.
022400      *-----------------------------------------------------------------
022500
022600           IF WRK-TIPO-FLEXAO-MAIUS = WRK-VARIANTE-VALIDA (WRK-IDX)
022700               MOVE "S"                 TO WRK-ACHOU-VARIANTE
022800           END-IF.
022900
023000       0221-PROCURA-VARIANTE-FIM.    EXIT.
023100
023200      *-----------------------------------------------------------------
023300       0230-VALIDA-MEDIDAS               SECTION.
023400      *-----------------------------------------------------------------
023500
023600           PERFORM 0231-VALIDA-MEDIDA
023700               VARYING WRK-IDX FROM 1 BY 1
023800               UNTIL WRK-IDX > WRK-QTD-MEDIDAS
023900                  OR LNK-REGISTRO-INVALIDO.
024000
024100       0230-VALIDA-MEDIDAS-FIM.      EXIT.
024200
024300      *-----------------------------------------------------------------
024400       0231-VALIDA-MEDIDA                SECTION.
024500      *-----------------------------------------------------------------
024600
024700           IF LNK-MEDIDA-TAB (WRK-IDX) IS NOT NUMERIC
024800               MOVE "N"                 TO LNK-VALIDO
024900               STRING WRK-NOME-CAMPO (WRK-IDX)   DELIMITED SIZE
025000                      " must be an integer"    DELIMITED SIZE
025100                 INTO LNK-MSG-ERRO
025200           ELSE
025300               IF LNK-MEDIDA-TAB (WRK-IDX) < 0
025400                   MOVE "N"             TO LNK-VALIDO
025500                   STRING WRK-NOME-CAMPO (WRK-IDX) DELIMITED SIZE
025600                          " must be non-negative" DELIMITED SIZE
025700                     INTO LNK-MSG-ERRO
025800               END-IF
025900           END-IF.
026000
026100       0231-VALIDA-MEDIDA-FIM.       EXIT.
026200      *-----------------------------------------------------------------
